000100*****************************************************************         
000200* CARMSTR    - CARRIER ARCHIVAL - MASTER/HISTORY RECORD LAYOUT            
000300*****************************************************************         
000400*COMMON RECORD LAYOUT FOR DATASET1, DATASET2, DATASET1-HISTORY AND        
000500*DATASET2-HISTORY.  THE FOUR FILES ARE BYTE-FOR-BYTE IDENTICAL;           
000600*ONLY THE FILE THE RECORD LIVES ON GIVES IT MEANING.                      
000700*                                                                         
000800*I-O FORMAT: CARMSTR   RECORD LENGTH 29                                   
000900*****************************************************************         
001000* HISTORY OF MODIFICATION:                                                
001100*****************************************************************         
001200* TAG     INIT   DATE       DESCRIPTION                                   
001300*------- ------ ---------- ----------------------------------- *          
001400* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH                      
001500*                           - INITIAL VERSION.                            
001600* CAB0009 TMPHLW 30/07/1990 - WIDEN CARMSTR-CARRIER FROM 6 TO 10          
001700*                           - TO MATCH REVISED CARRIER TABLE.             
001800* CAB0031 TMPRGB 11/02/2003 - ADD CARMSTR-KEY-VIEW REDEFINE FOR           
001900*                           - CROSS-REFERENCE TABLE COMPARES.             
002000*------------------------------------------------------------- *          
002100 01  CARMSTR-RECORD.                                                      
002200     05  CARMSTR-STATUS          PIC X(01).                               
002300*                                RECORD STATUS CODE.                      
002400*                                "I" - INACTIVE/ARCHIVED.                 
002500*                                "F" - FINALISED  (DATASET2 ONLY).        
002600*                                "T" - TERMINATED (DATASET1 ONLY).        
002700*                                OTHER VALUE - ACTIVE/UNPROCESSED.        
002800     05  CARMSTR-PROGRAM-NAME    PIC X(08).                               
002900*                                LAST PROGRAM TO STAMP THIS               
003000*                                RECORD.                                  
003100*                                THIS SUITE ALWAYS STAMPS "SWW".          
003200     05  CARMSTR-CARRIER         PIC X(10).                               
003300*                                CARRIER CODE THIS RECORD BELONGS         
003400*                                TO.                                      
003500     05  CARMSTR-GROUP-ID        PIC 9(10).                               
003600*                                GROUP IDENTIFIER.  LINKS DATASET1        
003700*                                AND DATASET2 RECORDS.  NO                
003800*                                ROUNDING OR ARITHMETIC RULE              
003900*                                APPLIES - EXACT INTEGER COMPARE          
004000*                                ONLY.                                    
004100 01  CARMSTR-KEY-VIEW REDEFINES CARMSTR-RECORD.                           
004200     05  FILLER                  PIC X(09).                               
004300     05  CARMSTR-KEY-CARRIER     PIC X(10).                               
004400     05  CARMSTR-KEY-GROUP-ID    PIC 9(10).                               
