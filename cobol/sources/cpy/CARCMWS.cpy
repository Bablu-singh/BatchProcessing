000100*****************************************************************         
000200* CARCMWS    - CARRIER ARCHIVAL - COMMON WORK AREA                        
000300*****************************************************************         
000400* FILE-STATUS CONDITIONS AND CHUNK-CONTROL FIELDS SHARED BY EVERY         
000500* PROGRAM IN THE CARB/CARV SUITE.  COPY THIS MEMBER AS                    
000600*     01  WK-C-COMMON.                                                    
000700*         COPY CARCMWS.                                                   
000800*****************************************************************         
000900* HISTORY OF MODIFICATION:                                                
001000*****************************************************************         
001100* TAG     INIT   DATE       DESCRIPTION                                   
001200*------- ------ ---------- ----------------------------------- *          
001300* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH                      
001400*                           - INITIAL VERSION.                            
001500* CAB0014 TMPHLW 02/11/1991 - ADD WK-C-FOUND/WK-C-NOT-FOUND               
001600*                           - SWITCHES, FORMERLY LOCAL TO EACH            
001700*                           - CALLED ROUTINE.                             
001800* CAB0022 TMPJSK 19/06/1998 - Y2K REMEDIATION - WK-N-CHUNK-LIMIT          
001900*                           - WIDENED, NO DATE FIELDS IN THIS             
002000*                           - MEMBER WERE WINDOWED.                       
002100*------------------------------------------------------------- *          
002200 01  WK-C-FILE-STATUS           PIC X(02).                                
002300     88  WK-C-SUCCESSFUL                 VALUE "00".                      
002400     88  WK-C-END-OF-FILE                VALUE "10".                      
002500     88  WK-C-DUPLICATE-KEY              VALUE "22".                      
002600     88  WK-C-RECORD-NOT-FOUND           VALUE "23".                      
002700 01  WK-C-FS-NUMERIC REDEFINES WK-C-FILE-STATUS.                          
002800     05  WK-N-FS-DIGITS          PIC 9(02).                               
002900 01  WK-N-CHUNK-LIMIT            PIC 9(04) COMP VALUE 1000.               
003000 01  WK-N-RECORD-COUNT           PIC 9(06) COMP VALUE ZERO.               
003100 01  WK-N-TABLE-COUNT            PIC 9(06) COMP VALUE ZERO.               
003200 01  WK-C-SWITCHES.                                                       
003300     05  WK-C-FOUND              PIC X(01) VALUE "Y".                     
003400     05  WK-C-NOT-FOUND          PIC X(01) VALUE "N".                     
003500     05  FILLER                  PIC X(02).                               
