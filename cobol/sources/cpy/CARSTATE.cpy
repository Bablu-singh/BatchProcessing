000100*****************************************************************         
000200* CARSTATE   - CARRIER ARCHIVAL - JOB-STATE CHECKPOINT RECORD             
000300*****************************************************************         
000400*SINGLE-RECORD CHECKPOINT CARRYING THE CARRIER BEING WORKED AND           
000500*THE STEP-COMPLETION FLAGS BETWEEN CYCLES.  PERSISTS ON THE JOB-          
000600*STATE FILE SO CARARCHB CAN BE RE-DRIVEN CYCLE BY CYCLE UNTIL THE         
000700*JOB STOPS.  ONE RECORD ONLY; OPENED I-O AND REWRITTEN EACH CYCLE.        
000800*                                                                         
000900*I-O FORMAT: CARSTATE  RECORD LENGTH 14                                   
001000*****************************************************************         
001100* HISTORY OF MODIFICATION:                                                
001200*****************************************************************         
001300* TAG     INIT   DATE       DESCRIPTION                                   
001400*------- ------ ---------- ----------------------------------- *          
001500* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH                      
001600*                           - INITIAL VERSION.  COMBINES WHAT             
001700*                           - WAS DRAFTED AS TWO SEPARATE STATE           
001800*                           - BLOCKS (JOB CONTROL AND CARRIER)            
001900*                           - INTO ONE CHECKPOINT RECORD.                 
002000* CAB0027 TMPRGB 08/09/2001 - ADD CARSTATE-ALL-FLAGS REDEFINE SO          
002100*                           - CARARCHB CAN TEST ALL THREE STEP            
002200*                           - FLAGS IN A SINGLE COMPARE.                  
002300*------------------------------------------------------------- *          
002400 01  CARSTATE-RECORD.                                                     
002500     05  CARSTATE-CARRIER           PIC X(10).                            
002600*CARRIER BEING PROCESSED.  SPACES MEANS NOT SET.                          
002700     05  CARSTATE-RUNNING-FLAG      PIC X(01).                            
002800         88  CARSTATE-JOB-RUNNING          VALUE "Y".                     
002900         88  CARSTATE-JOB-NOT-RUNNING      VALUE "N".                     
003000     05  CARSTATE-UPDATE1-FLAG      PIC X(01).                            
003100         88  CARSTATE-UPDATE1-DONE         VALUE "Y".                     
003200         88  CARSTATE-UPDATE1-OPEN         VALUE "N".                     
003300*"Y" WHEN STEP 1 (DATASET-1 UPDATE) IS DONE.                              
003400     05  CARSTATE-INSERT1-FLAG      PIC X(01).                            
003500         88  CARSTATE-INSERT1-DONE         VALUE "Y".                     
003600         88  CARSTATE-INSERT1-OPEN         VALUE "N".                     
003700*"Y" WHEN STEP 2 (DATASET-1 HISTORY COPY) IS DONE.                        
003800     05  CARSTATE-UPDATE2-FLAG      PIC X(01).                            
003900         88  CARSTATE-UPDATE2-DONE         VALUE "Y".                     
004000         88  CARSTATE-UPDATE2-OPEN         VALUE "N".                     
004100*"Y" WHEN STEP 3 (DATASET-2 UPDATE) IS DONE.                              
004200 01  CARSTATE-ALL-FLAGS REDEFINES CARSTATE-RECORD.                        
004300     05  FILLER                     PIC X(11).                            
004400     05  CARSTATE-3-FLAGS           PIC X(03).                            
