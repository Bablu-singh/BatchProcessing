000100*****************************************************************         
000200* CARJOBLK   - CARRIER ARCHIVAL - JOB-START PARAMETER AREA                
000300*****************************************************************         
000400*LINKAGE-SECTION RECORD CARARCHB IS CALLED WITH.  THE CARRIER CODE        
000500*SUPPLIED BY THE OPERATOR COMES IN ON WK-C-CARJOBLK-CARRIER; THE          
000600*JOB-ALREADY-RUNNING REJECTION IS REPORTED BACK ON                        
000700*WK-C-CARJOBLK-RETURN-CD.                                                 
000800*****************************************************************         
000900* HISTORY OF MODIFICATION:                                                
001000*****************************************************************         
001100* TAG     INIT   DATE       DESCRIPTION                                   
001200*------- ------ ---------- ----------------------------------- *          
001300* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH                      
001400*                           - INITIAL VERSION.                            
001500* CAB0032 TMPRGB 14/02/2003 - ADD FILLER PAD TO EACH SUB-GROUP -          
001600*                           - LEAVES ROOM FOR FUTURE FIELDS               
001700*                           - WITHOUT RESHAPING THE CALL LAYOUT.          
001800*------------------------------------------------------------- *          
001900 01  WK-C-CARJOBLK-RECORD.                                                
002000     05  WK-C-CARJOBLK-INPUT.                                             
002100         10  WK-C-CARJOBLK-CARRIER    PIC X(10).                          
002200*            CARRIER CODE SUPPLIED BY THE OPERATOR.                       
002300         10  FILLER                   PIC X(04).                          
002400     05  WK-C-CARJOBLK-OUTPUT.                                            
002500         10  WK-C-CARJOBLK-RETURN-CD  PIC X(02).                          
002600             88  WK-C-CARJOBLK-ACCEPTED      VALUE "00".                  
002700             88  WK-C-CARJOBLK-REJECTED      VALUE "01".                  
002800         10  WK-C-CARJOBLK-MESSAGE    PIC X(40).                          
002900         10  FILLER                   PIC X(04).                          
