000100*****************************************************************         
000200* CARSTEP    - CARRIER ARCHIVAL - STEP-CALL COMMUNICATION AREA            
000300*****************************************************************         
000400*LINKAGE-SECTION RECORD PASSED BY CARARCHB TO EACH OF THE FOUR            
000500*STEP PROGRAMS (CARUPD1, CARHST1, CARUPD2, CARHST2) ON EVERY              
000600*CYCLE.  ONE SHAPE SERVES ALL FOUR CALLS - THE UNUSED OUTPUT              
000700*FIELDS ARE LEFT AT THEIR INITIALISED VALUE BY WHICHEVER STEP DOES        
000800*NOT NEED THEM.                                                           
000900*****************************************************************         
001000* HISTORY OF MODIFICATION:                                                
001100*****************************************************************         
001200* TAG     INIT   DATE       DESCRIPTION                                   
001300*------- ------ ---------- ----------------------------------- *          
001400* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH                      
001500*                           - INITIAL VERSION.                            
001600* CAB0019 TMPHLW 04/05/1994 - ADD WK-C-CARSTEP-FILE/-MODE/-FS SO          
001700*                           - A STEP CAN REPORT WHICH FILE AND            
001800*                           - OPERATION FAILED, MATCHING THE              
001900*                           - CALLED-ROUTINE ERROR-REPORTING              
002000*                           - CONVENTION USED ELSEWHERE.                  
002100* CAB0033 TMPRGB 14/02/2003 - ADD FILLER PAD TO EACH SUB-GROUP -          
002200*                           - LEAVES ROOM FOR FUTURE FIELDS               
002300*                           - WITHOUT RESHAPING THE CALL LAYOUT.          
002400*------------------------------------------------------------- *          
002500 01  WK-C-CARSTEP-RECORD.                                                 
002600     05  WK-C-CARSTEP-INPUT.                                              
002700         10  WK-C-CARSTEP-CARRIER     PIC X(10).                          
002800*            CARRIER THE STEP IS TO WORK ON, COPIED FROM CARSTATE-        
002900*            CARRIER.                                                     
003000         10  FILLER                   PIC X(04).                          
003100     05  WK-C-CARSTEP-OUTPUT.                                             
003200         10  WK-C-CARSTEP-COUNT       PIC 9(06) COMP.                     
003300*            RECORDS MARKED OR COPIED THIS CALL.                          
003400         10  WK-C-CARSTEP-ERROR-CD    PIC X(07).                          
003500             88  WK-C-CARSTEP-NO-ERROR      VALUE SPACES.                 
003600         10  WK-C-CARSTEP-FILE        PIC X(08).                          
003700         10  WK-C-CARSTEP-MODE        PIC X(07).                          
003800         10  WK-C-CARSTEP-FS          PIC X(02).                          
003900         10  FILLER                   PIC X(04).                          
