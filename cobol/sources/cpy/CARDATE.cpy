000100*****************************************************************         
000200* CARDATE    - CARRIER ARCHIVAL - DATE/TIME WORK AREA                     
000300*****************************************************************         
000400*GENERIC SYSTEM-DATE/TIME BREAKDOWN USED BY EVERY PROGRAM IN THE          
000500*CARB/CARV SUITE FOR CYCLE MESSAGE TIMESTAMPS.  COPY THIS MEMBER          
000600*IMMEDIATELY AFTER CARCMWS, UNDER THE SAME WK-C-COMMON GROUP.             
000700*****************************************************************         
000800* HISTORY OF MODIFICATION:                                                
000900*****************************************************************         
001000* TAG     INIT   DATE       DESCRIPTION                                   
001100*------- ------ ---------- ----------------------------------- *          
001200* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH                      
001300*                           - INITIAL VERSION.                            
001400* CAB0022 TMPJSK 19/06/1998 - Y2K REMEDIATION - ADD WK-C-CURRENT-         
001500*                           - CCYY, A CENTURY-WINDOWED 4-DIGIT            
001600*                           - YEAR DERIVED FROM THE 2-DIGIT               
001700*                           - ACCEPT-FROM-DATE YEAR.  CARARCHB            
001800*                           - COMPUTES IT ONCE AT JOB START               
001900*                           - (PARAGRAPH A050) AND CARRIES IT IN          
002000*                           - EVERY CYCLE MESSAGE.                        
002100*------------------------------------------------------------- *          
002200 01  WK-C-CARDATE.                                                        
002300     05  WK-C-CURRENT-DATE       PIC 9(06).                               
002400     05  WK-C-CURRENT-DATE-R REDEFINES WK-C-CURRENT-DATE.                 
002500         10  WK-C-CURRENT-YY     PIC 9(02).                               
002600         10  WK-C-CURRENT-MM     PIC 9(02).                               
002700         10  WK-C-CURRENT-DD     PIC 9(02).                               
002800     05  WK-C-CURRENT-TIME       PIC 9(06).                               
002900     05  WK-C-CURRENT-TIME-R REDEFINES WK-C-CURRENT-TIME.                 
003000         10  WK-C-CURRENT-HH     PIC 9(02).                               
003100         10  WK-C-CURRENT-MN     PIC 9(02).                               
003200         10  WK-C-CURRENT-SS     PIC 9(02).                               
003300     05  WK-C-CURRENT-CCYY       PIC 9(04).                               
003400*            CENTURY-WINDOWED YEAR - SEE CAB0022 ABOVE.                   
003500     05  FILLER                  PIC X(04).                               
