000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     CARUPD1.                                                 
000500 AUTHOR.         R T WOON.                                                
000600 INSTALLATION.   ACCENTURE AS400 DEVELOPMENT CENTRE.                      
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CARRIER DATA - RESTRICTED.                               
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE FOR STEP 1 OF THE CARRIER ARCHIVAL         
001200*               BATCH.  MARKS DATASET1 RECORDS FOR THE CALLING            
001300*               CARRIER INACTIVE ("I"/"SWW") WHEN THE SAME GROUP          
001400*               ID IS FINALISED ("F") ON DATASET2 FOR THE SAME            
001500*               CARRIER.                                                  
001600*               BOUNDED AT WK-N-CHUNK-LIMIT RECORDS PER CALL -            
001700*               CARARCHB RE-CALLS THIS ROUTINE EVERY CYCLE UNTIL          
001800*               IT REPORTS ZERO MARKED.                                   
001900*                                                                         
002000*=================================================================        
002100* HISTORY OF MODIFICATION:                                                
002200*=================================================================        
002300* TAG     INIT   DATE       DESCRIPTION                                   
002400*------- ------ ---------- ------------------------------------*          
002500* CAB0002 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH - INITIAL            
002600*                           - VERSION.  DATASET2 CROSS-REFERENCE          
002700*                           - TABLE BUILT IN WORKING STORAGE.             
002800* CAB0015 TMPHLW 02/11/1991 - TABLE SEARCH MOVED TO SERIAL SEARCH         
002900*                           - OVER AN INDEXED TABLE - FORMERLY A          
003000*                           - NESTED READ OF DATASET2 PER DATASET1        
003100*                           - RECORD, WHICH DID NOT SCALE.                
003200* CAB0023 TMPJSK 19/06/1998 - Y2K REMEDIATION - NO DATE FIELDS            
003300*                           - HELD BY THIS ROUTINE REQUIRED               
003400*                           - WINDOWING.                                  
003500* CAB0045 ACNRJR 17/09/2011 - RECOMPILE ONLY - NO LOGIC CHANGE -          
003600*                           - AFTER THE CARMSTR COPYBOOK REBUILD.         
003700* CAB0046 ACNESQ 09/08/2021 - REMOVE UNUSED SPECIAL-NAMES CLASS/          
003800*                           - UPSI-0 CLAUSES - NEITHER WAS EVER           
003900*                           - TESTED OR SET, AND THIS CALLED STEP         
004000*                           - HAS NO ABEND PATH OF ITS OWN TO             
004100*                           - SIGNAL.                                     
004200*-----------------------------------------------------------------        
004300 EJECT                                                                    
004400**********************                                                    
004500 ENVIRONMENT DIVISION.                                                    
004600**********************                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-AS400.                                             
004900 OBJECT-COMPUTER.  IBM-AS400.                                             
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT DATASET1 ASSIGN TO CARDS1                                     
005400            ORGANIZATION      IS SEQUENTIAL                               
005500            FILE STATUS       IS WK-C-FILE-STATUS.                        
005600     SELECT DATASET2 ASSIGN TO CARDS2                                     
005700            ORGANIZATION      IS SEQUENTIAL                               
005800            FILE STATUS       IS WK-C-FILE-STATUS.                        
005900                                                                          
006000***************                                                           
006100 DATA DIVISION.                                                           
006200***************                                                           
006300 FILE SECTION.                                                            
006400**************                                                            
006500 FD  DATASET1                                                             
006600     LABEL RECORDS ARE OMITTED                                            
006700     DATA RECORD IS DS1-RECORD.                                           
006800     COPY CARMSTR REPLACING ==CARMSTR== BY ==DS1==.                       
006900                                                                          
007000 FD  DATASET2                                                             
007100     LABEL RECORDS ARE OMITTED                                            
007200     DATA RECORD IS DS2-RECORD.                                           
007300     COPY CARMSTR REPLACING ==CARMSTR== BY ==DS2==.                       
007400                                                                          
007500*************************                                                 
007600 WORKING-STORAGE SECTION.                                                 
007700*************************                                                 
007800 01  FILLER                          PIC X(24)        VALUE               
007900     "** PROGRAM CARUPD1 **".                                             
008000                                                                          
008100* ------------------ PROGRAM WORKING STORAGE -------------------*         
008200 01    WK-C-COMMON.                                                       
008300     COPY CARCMWS.                                                        
008400     COPY CARDATE.                                                        
008500                                                                          
008600 77  WK-N-XREF-MAX                   PIC 9(06) COMP   VALUE 2000.         
008700*                                    MAXIMUM DATASET2 FINALISED           
008800*                                    ENTRIES HELD FOR ONE CARRIER.        
008900                                                                          
009000* -------------- DATASET2 CROSS-REFERENCE TABLE -----------------*        
009100 01  WK-T-XREF-TABLE.                                                     
009200     05  WK-T-XREF-ENTRY  OCCURS 2000 TIMES                               
009300                          INDEXED BY WK-X-XREF-IDX.                       
009400         10  WK-T-XREF-GROUP-ID      PIC 9(10).                           
009500                                                                          
009600 EJECT                                                                    
009700*****************                                                         
009800 LINKAGE SECTION.                                                         
009900*****************                                                         
010000 COPY CARSTEP.                                                            
010100 EJECT                                                                    
010200*********************************************************                 
010300 PROCEDURE DIVISION USING WK-C-CARSTEP-RECORD.                            
010400*********************************************************                 
010500 MAIN-MODULE.                                                             
010600                                                                          
010700     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.                     
010800     IF  WK-C-CARSTEP-NO-ERROR                                            
010900         PERFORM A500-LOAD-DATASET2-XREF                                  
011000            THRU A599-LOAD-DATASET2-XREF-EX                               
011100         PERFORM B000-MARK-ELIGIBLE-RECORDS                               
011200            THRU B099-MARK-ELIGIBLE-RECORDS-EX                            
011300     END-IF.                                                              
011400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011600     GOBACK.                                                              
011700                                                                          
011800*---------------------------------------------------------------*         
011900 A000-OPEN-FILES.                                                         
012000*---------------------------------------------------------------*         
012100     OPEN I-O DATASET1.                                                   
012200     IF  NOT WK-C-SUCCESSFUL                                              
012300         DISPLAY "CARUPD1 - OPEN FILE ERROR - DATASET1"                   
012400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
012500         MOVE "DATASET1"     TO    WK-C-CARSTEP-FILE                      
012600         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
012700         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
012800         MOVE "CARUPD1"      TO    WK-C-CARSTEP-ERROR-CD                  
012900         GO TO A099-OPEN-FILES-EX.                                        
013000                                                                          
013100     OPEN INPUT DATASET2.                                                 
013200     IF  NOT WK-C-SUCCESSFUL                                              
013300         DISPLAY "CARUPD1 - OPEN FILE ERROR - DATASET2"                   
013400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
013500         MOVE "DATASET2"     TO    WK-C-CARSTEP-FILE                      
013600         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
013700         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
013800         MOVE "CARUPD1"      TO    WK-C-CARSTEP-ERROR-CD                  
013900         GO TO A099-OPEN-FILES-EX.                                        
014000                                                                          
014100 A099-OPEN-FILES-EX.                                                      
014200     EXIT.                                                                
014300                                                                          
014400*---------------------------------------------------------------*         
014500*         BUILD TABLE OF DATASET2 FINALISED GROUP-IDS            *        
014600*---------------------------------------------------------------*         
014700 A500-LOAD-DATASET2-XREF.                                                 
014800*---------------------------------------------------------------*         
014900     MOVE ZERO TO WK-N-TABLE-COUNT.                                       
015000     PERFORM A510-READ-DATASET2 THRU A519-READ-DATASET2-EX.               
015100     PERFORM A520-BUILD-XREF-ENTRY THRU A529-BUILD-XREF-ENTRY-EX          
015200        UNTIL WK-C-END-OF-FILE.                                           
015300                                                                          
015400 A599-LOAD-DATASET2-XREF-EX.                                              
015500     EXIT.                                                                
015600                                                                          
015700*---------------------------------------------------------------*         
015800 A510-READ-DATASET2.                                                      
015900*---------------------------------------------------------------*         
016000     READ DATASET2                                                        
016100         AT END                                                           
016200            CONTINUE                                                      
016300     END-READ.                                                            
016400                                                                          
016500 A519-READ-DATASET2-EX.                                                   
016600     EXIT.                                                                
016700                                                                          
016800*---------------------------------------------------------------*         
016900 A520-BUILD-XREF-ENTRY.                                                   
017000*---------------------------------------------------------------*         
017100     IF  DS2-STATUS = "F"                                                 
017200         AND DS2-CARRIER = WK-C-CARSTEP-CARRIER                           
017300         AND WK-N-TABLE-COUNT < WK-N-XREF-MAX                             
017400         ADD 1                   TO    WK-N-TABLE-COUNT                   
017500         SET WK-X-XREF-IDX       TO    WK-N-TABLE-COUNT                   
017600         MOVE DS2-GROUP-ID       TO                                       
017700              WK-T-XREF-GROUP-ID (WK-X-XREF-IDX)                          
017800     END-IF.                                                              
017900     PERFORM A510-READ-DATASET2 THRU A519-READ-DATASET2-EX.               
018000                                                                          
018100 A529-BUILD-XREF-ENTRY-EX.                                                
018200     EXIT.                                                                
018300                                                                          
018400*---------------------------------------------------------------*         
018500*         SCAN DATASET1 AND MARK ELIGIBLE RECORDS                *        
018600*---------------------------------------------------------------*         
018700 B000-MARK-ELIGIBLE-RECORDS.                                              
018800*---------------------------------------------------------------*         
018900     MOVE ZERO TO WK-N-RECORD-COUNT.                                      
019000     PERFORM B010-READ-DATASET1 THRU B019-READ-DATASET1-EX.               
019100     PERFORM B100-EVALUATE-RECORD THRU B199-EVALUATE-RECORD-EX            
019200        UNTIL WK-C-END-OF-FILE                                            
019300           OR WK-N-RECORD-COUNT = WK-N-CHUNK-LIMIT.                       
019400     MOVE WK-N-RECORD-COUNT  TO    WK-C-CARSTEP-COUNT.                    
019500                                                                          
019600 B099-MARK-ELIGIBLE-RECORDS-EX.                                           
019700     EXIT.                                                                
019800                                                                          
019900*---------------------------------------------------------------*         
020000 B010-READ-DATASET1.                                                      
020100*---------------------------------------------------------------*         
020200     READ DATASET1                                                        
020300         AT END                                                           
020400            CONTINUE                                                      
020500     END-READ.                                                            
020600                                                                          
020700 B019-READ-DATASET1-EX.                                                   
020800     EXIT.                                                                
020900                                                                          
021000*---------------------------------------------------------------*         
021100 B100-EVALUATE-RECORD.                                                    
021200*---------------------------------------------------------------*         
021300     IF  DS1-CARRIER = WK-C-CARSTEP-CARRIER                               
021400         AND DS1-STATUS NOT = "I"                                         
021500         SET WK-X-XREF-IDX TO 1                                           
021600         SEARCH WK-T-XREF-ENTRY                                           
021700             AT END                                                       
021800                CONTINUE                                                  
021900             WHEN WK-T-XREF-GROUP-ID (WK-X-XREF-IDX) =                    
022000                  DS1-GROUP-ID                                            
022100                PERFORM B200-MARK-RECORD THRU B299-MARK-RECORD-EX         
022200         END-SEARCH                                                       
022300     END-IF.                                                              
022400     PERFORM B010-READ-DATASET1 THRU B019-READ-DATASET1-EX.               
022500                                                                          
022600 B199-EVALUATE-RECORD-EX.                                                 
022700     EXIT.                                                                
022800                                                                          
022900*---------------------------------------------------------------*         
023000 B200-MARK-RECORD.                                                        
023100*---------------------------------------------------------------*         
023200     MOVE "I"                TO    DS1-STATUS.                            
023300     MOVE "SWW"               TO    DS1-PROGRAM-NAME.                     
023400     REWRITE DS1-RECORD.                                                  
023500     IF  NOT WK-C-SUCCESSFUL                                              
023600         DISPLAY "CARUPD1 - REWRITE FILE ERROR - DATASET1"                
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
023800         MOVE "DATASET1"     TO    WK-C-CARSTEP-FILE                      
023900         MOVE "REWRITE"      TO    WK-C-CARSTEP-MODE                      
024000         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
024100         MOVE "CARUPD1"      TO    WK-C-CARSTEP-ERROR-CD                  
024200     ELSE                                                                 
024300         ADD 1               TO    WK-N-RECORD-COUNT                      
024400     END-IF.                                                              
024500                                                                          
024600 B299-MARK-RECORD-EX.                                                     
024700     EXIT.                                                                
024800                                                                          
024900*---------------------------------------------------------------*         
025000 Z000-END-PROGRAM-ROUTINE.                                                
025100*---------------------------------------------------------------*         
025200     CLOSE DATASET1.                                                      
025300     CLOSE DATASET2.                                                      
025400                                                                          
025500 Z999-END-PROGRAM-ROUTINE-EX.                                             
025600     EXIT.                                                                
025700                                                                          
025800******************************************************************        
025900*************** END OF PROGRAM SOURCE -  CARUPD1 ****************         
026000******************************************************************        
