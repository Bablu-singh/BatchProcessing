000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     CARHST1.                                                 
000500 AUTHOR.         R T WOON.                                                
000600 INSTALLATION.   ACCENTURE AS400 DEVELOPMENT CENTRE.                      
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CARRIER DATA - RESTRICTED.                               
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE FOR STEP 2 OF THE CARRIER ARCHIVAL         
001200*               BATCH.  COPIES EVERY DATASET1 RECORD STAMPED BY           
001300*               THIS SUITE (PROGRAM-NAME "SWW") ONTO THE DATASET1         
001400*               HISTORY FILE, REGARDLESS OF CARRIER.  RUNS TO             
001500*               COMPLETION IN ONE CALL - NOT CHUNKED.                     
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* TAG     INIT   DATE       DESCRIPTION                                   
002100*------- ------ ---------- ------------------------------------*          
002200* CAB0003 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH - INITIAL            
002300*                           - VERSION.                                    
002400* CAB0016 TMPHLW 02/11/1991 - HISTORY FILE OPENED EXTEND RATHER           
002500*                           - THAN OUTPUT SO REPEAT CALLS APPEND          
002600*                           - INSTEAD OF OVERWRITING PRIOR CYCLES.        
002700* CAB0024 TMPJSK 19/06/1998 - Y2K REMEDIATION - NO DATE FIELDS            
002800*                           - HELD BY THIS ROUTINE REQUIRED               
002900*                           - WINDOWING.                                  
003000* CAB0046 ACNRJR 17/09/2011 - RECOMPILE ONLY - NO LOGIC CHANGE -          
003100*                           - AFTER THE CARMSTR COPYBOOK REBUILD.         
003200* CAB0017 ACNESQ 09/08/2021 - REMOVE UNUSED SPECIAL-NAMES CLASS/          
003300*                           - UPSI-0 CLAUSES - NEITHER WAS EVER           
003400*                           - TESTED OR SET, AND THIS CALLED STEP         
003500*                           - HAS NO ABEND PATH OF ITS OWN TO             
003600*                           - SIGNAL.                                     
003700*-----------------------------------------------------------------        
003800 EJECT                                                                    
003900**********************                                                    
004000 ENVIRONMENT DIVISION.                                                    
004100**********************                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  IBM-AS400.                                             
004400 OBJECT-COMPUTER.  IBM-AS400.                                             
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT DATASET1 ASSIGN TO CARDS1                                     
004900            ORGANIZATION      IS SEQUENTIAL                               
005000            FILE STATUS       IS WK-C-FILE-STATUS.                        
005100     SELECT DATASET1-HISTORY ASSIGN TO CARDH1                             
005200            ORGANIZATION      IS SEQUENTIAL                               
005300            FILE STATUS       IS WK-C-FILE-STATUS.                        
005400                                                                          
005500***************                                                           
005600 DATA DIVISION.                                                           
005700***************                                                           
005800 FILE SECTION.                                                            
005900**************                                                            
006000 FD  DATASET1                                                             
006100     LABEL RECORDS ARE OMITTED                                            
006200     DATA RECORD IS DS1-RECORD.                                           
006300     COPY CARMSTR REPLACING ==CARMSTR== BY ==DS1==.                       
006400                                                                          
006500 FD  DATASET1-HISTORY                                                     
006600     LABEL RECORDS ARE OMITTED                                            
006700     DATA RECORD IS H1-RECORD.                                            
006800     COPY CARMSTR REPLACING ==CARMSTR== BY ==H1==.                        
006900                                                                          
007000*************************                                                 
007100 WORKING-STORAGE SECTION.                                                 
007200*************************                                                 
007300 01  FILLER                          PIC X(24)        VALUE               
007400     "** PROGRAM CARHST1 **".                                             
007500                                                                          
007600* ------------------ PROGRAM WORKING STORAGE -------------------*         
007700 01    WK-C-COMMON.                                                       
007800     COPY CARCMWS.                                                        
007900     COPY CARDATE.                                                        
008000                                                                          
008100 EJECT                                                                    
008200*****************                                                         
008300 LINKAGE SECTION.                                                         
008400*****************                                                         
008500 COPY CARSTEP.                                                            
008600 EJECT                                                                    
008700*********************************************************                 
008800 PROCEDURE DIVISION USING WK-C-CARSTEP-RECORD.                            
008900*********************************************************                 
009000 MAIN-MODULE.                                                             
009100                                                                          
009200     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.                     
009300     IF  WK-C-CARSTEP-NO-ERROR                                            
009400         PERFORM B000-COPY-STAMPED-RECORDS                                
009500            THRU B099-COPY-STAMPED-RECORDS-EX                             
009600     END-IF.                                                              
009700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
009800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
009900     GOBACK.                                                              
010000                                                                          
010100*---------------------------------------------------------------*         
010200 A000-OPEN-FILES.                                                         
010300*---------------------------------------------------------------*         
010400     OPEN INPUT  DATASET1.                                                
010500     IF  NOT WK-C-SUCCESSFUL                                              
010600         DISPLAY "CARHST1 - OPEN FILE ERROR - DATASET1"                   
010700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
010800         MOVE "DATASET1"     TO    WK-C-CARSTEP-FILE                      
010900         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
011000         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
011100         MOVE "CARHST1"      TO    WK-C-CARSTEP-ERROR-CD                  
011200         GO TO A099-OPEN-FILES-EX.                                        
011300                                                                          
011400     OPEN EXTEND DATASET1-HISTORY.                                        
011500     IF  NOT WK-C-SUCCESSFUL                                              
011600         DISPLAY "CARHST1 - OPEN FILE ERROR - DATASET1-HISTORY"           
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
011800         MOVE "DS1HIST"      TO    WK-C-CARSTEP-FILE                      
011900         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
012000         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
012100         MOVE "CARHST1"      TO    WK-C-CARSTEP-ERROR-CD                  
012200         GO TO A099-OPEN-FILES-EX.                                        
012300                                                                          
012400 A099-OPEN-FILES-EX.                                                      
012500     EXIT.                                                                
012600                                                                          
012700*---------------------------------------------------------------*         
012800*         COPY EVERY "SWW"-STAMPED RECORD TO HISTORY             *        
012900*---------------------------------------------------------------*         
013000 B000-COPY-STAMPED-RECORDS.                                               
013100*---------------------------------------------------------------*         
013200     MOVE ZERO TO WK-N-RECORD-COUNT.                                      
013300     PERFORM B010-READ-DATASET1 THRU B019-READ-DATASET1-EX.               
013400     PERFORM B100-EVALUATE-RECORD THRU B199-EVALUATE-RECORD-EX            
013500        UNTIL WK-C-END-OF-FILE.                                           
013600     MOVE WK-N-RECORD-COUNT  TO    WK-C-CARSTEP-COUNT.                    
013700                                                                          
013800 B099-COPY-STAMPED-RECORDS-EX.                                            
013900     EXIT.                                                                
014000                                                                          
014100*---------------------------------------------------------------*         
014200 B010-READ-DATASET1.                                                      
014300*---------------------------------------------------------------*         
014400     READ DATASET1                                                        
014500         AT END                                                           
014600            CONTINUE                                                      
014700     END-READ.                                                            
014800                                                                          
014900 B019-READ-DATASET1-EX.                                                   
015000     EXIT.                                                                
015100                                                                          
015200*---------------------------------------------------------------*         
015300 B100-EVALUATE-RECORD.                                                    
015400*---------------------------------------------------------------*         
015500     IF  DS1-PROGRAM-NAME = "SWW"                                         
015600         MOVE DS1-RECORD     TO    H1-RECORD                              
015700         WRITE H1-RECORD                                                  
015800         IF  NOT WK-C-SUCCESSFUL                                          
015900             DISPLAY "CARHST1 - WRITE FILE ERROR - DS1HIST"               
016000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
016100             MOVE "DS1HIST"  TO    WK-C-CARSTEP-FILE                      
016200             MOVE "WRITE"    TO    WK-C-CARSTEP-MODE                      
016300             MOVE WK-C-FILE-STATUS TO WK-C-CARSTEP-FS                     
016400             MOVE "CARHST1"  TO    WK-C-CARSTEP-ERROR-CD                  
016500         ELSE                                                             
016600             ADD 1           TO    WK-N-RECORD-COUNT                      
016700         END-IF                                                           
016800     END-IF.                                                              
016900     PERFORM B010-READ-DATASET1 THRU B019-READ-DATASET1-EX.               
017000                                                                          
017100 B199-EVALUATE-RECORD-EX.                                                 
017200     EXIT.                                                                
017300                                                                          
017400*---------------------------------------------------------------*         
017500 Z000-END-PROGRAM-ROUTINE.                                                
017600*---------------------------------------------------------------*         
017700     CLOSE DATASET1.                                                      
017800     CLOSE DATASET1-HISTORY.                                              
017900                                                                          
018000 Z999-END-PROGRAM-ROUTINE-EX.                                             
018100     EXIT.                                                                
018200                                                                          
018300******************************************************************        
018400*************** END OF PROGRAM SOURCE -  CARHST1 ****************         
018500******************************************************************        
