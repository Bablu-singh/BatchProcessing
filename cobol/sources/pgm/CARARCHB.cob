000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     CARARCHB.                                                
000500 AUTHOR.         R T WOON.                                                
000600 INSTALLATION.   ACCENTURE AS400 DEVELOPMENT CENTRE.                      
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CARRIER DATA - RESTRICTED.                               
001000*                                                                         
001100*DESCRIPTION :  JOB-CONTROL AND CHUNKED-CYCLE DRIVER FOR THE              
001200*               CARRIER RECORD ARCHIVAL BATCH.  STARTS THE JOB            
001300*               FOR AN OPERATOR-SUPPLIED CARRIER, THEN DRIVES             
001400*               THE FOUR PROCESSING STEPS CYCLE BY CYCLE UNTIL            
001500*               THE JOB STOPS.  THE FOUR STEPS THEMSELVES ARE             
001600*               CALLED ROUTINES - SEE CARUPD1, CARHST1, CARUPD2           
001700*               AND CARHST2.                                              
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* TAG     INIT   DATE       DESCRIPTION                                   
002300*------- ------ ---------- ------------------------------------*          
002400* CAB0001 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH - INITIAL            
002500*                           - VERSION.  JOB START, CYCLE LOOP AND         
002600*                           - STEP DISPATCH.                              
002700* CAB0006 TMPHLW 02/11/1991 - COMBINE SEPARATE JOB-CONTROL AND            
002800*                           - CARRIER STATE BLOCKS INTO ONE               
002900*                           - CARSTATE CHECKPOINT RECORD.                 
003000* CAB0011 TMPJSK 30/06/1995 - ADD ABNORMAL-STATE CHECK - CARRIER          
003100*                           - BLANK WITH RUNNING FLAG ON NOW              
003200*                           - STOPS THE JOB INSTEAD OF LOOPING.           
003300* CAB0019 TMPHLW 12/12/1996 - JOB-STATE FILE MAY BE EMPTY ON THE          
003400*                           - VERY FIRST RUN AT A NEW SITE - A200         
003500*                           - NOW WRITES THE INITIAL RECORD RATHER        
003600*                           - THAN REWRITING ONE THAT WAS NEVER           
003700*                           - READ.                                       
003800* CAB0022 TMPJSK 19/06/1998 - Y2K REMEDIATION.  ADD A050-COMPUTE-         
003900*                           - CCYY TO WINDOW THE 2-DIGIT ACCEPT-          
004000*                           - FROM-DATE YEAR AND CARRY THE RESULT         
004100*                           - IN EVERY STEP-COUNT CYCLE MESSAGE.          
004200*                           - NO DATE FIELDS STORED IN CARSTATE           
004300*                           - REQUIRED WINDOWING.                         
004400* CAB0031 TMPRGB 11/02/2003 - CHUNK LIMIT CONFIRMED AT 1000               
004500*                           - RECORDS PER CYCLE FOR STEPS 1 AND 3         
004600*                           - AFTER THE OVERNIGHT WINDOW WAS              
004700*                           - SHORTENED.                                  
004800* CAB0044 ACNRJR 17/09/2011 - RECOMPILE ONLY - NO LOGIC CHANGE -          
004900*                           - AFTER THE CARMSTR COPYBOOK REBUILD.         
005000* CAB0058 ACNESQ 23/01/2019 - GOBACK REPLACES STOP RUN ON THE             
005100*                           - CALLED STEP PROGRAMS SO CARARCHB CAN        
005200*                           - RE-CALL THEM EACH CYCLE WITHOUT             
005300*                           - RELOADING.                                  
005400* CAB0062 ACNESQ 05/04/2021 - A100 NOW PERFORMS Y900-ABNORMAL-            
005500*                           - TERMINATION ON THE JOB-STATE OPEN           
005600*                           - FAILURE INSTEAD OF GOING TO IT -            
005700*                           - BRINGS THIS PATH INTO LINE WITH THE         
005800*                           - PERFORM CONVENTION USED EVERYWHERE          
005900*                           - ELSE IN THE SUITE.                          
006000* CAB0063 ACNESQ 09/08/2021 - JOB START, REJECT AND JOB-COMPLETE/         
006100*                           - STOPPED EVENTS NOW EACH GET THEIR           
006200*                           - OWN DISPLAY - PREVIOUSLY ONLY THE           
006300*                           - STEP COUNTS AND FILE ERRORS WERE            
006400*                           - REPORTED TO THE JOB LOG.                    
006500* CAB0064 ACNESQ 09/08/2021 - DROP THE UNUSED SPECIAL-NAMES CLASS         
006600*                           - CLAUSE - NEVER TESTED IN THIS               
006700*                           - PROGRAM.  UPSI-SWITCH-0 NOW                 
006800*                           - GENUINELY SIGNALS ABEND TO THE OS -         
006900*                           - SET OFF AT JOB START, SET ON IN             
007000*                           - Y900-ABNORMAL-TERMINATION.                  
007100*-----------------------------------------------------------------        
007200 EJECT                                                                    
007300**********************                                                    
007400 ENVIRONMENT DIVISION.                                                    
007500**********************                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SOURCE-COMPUTER.  IBM-AS400.                                             
007800 OBJECT-COMPUTER.  IBM-AS400.                                             
007900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
008000                      ON  STATUS IS U0-ON                                 
008100                      OFF STATUS IS U0-OFF.                               
008200                                                                          
008300 INPUT-OUTPUT SECTION.                                                    
008400 FILE-CONTROL.                                                            
008500     SELECT JOB-STATE ASSIGN TO CARSTT                                    
008600            ORGANIZATION      IS SEQUENTIAL                               
008700            FILE STATUS       IS WK-C-FILE-STATUS.                        
008800                                                                          
008900***************                                                           
009000 DATA DIVISION.                                                           
009100***************                                                           
009200 FILE SECTION.                                                            
009300**************                                                            
009400 FD  JOB-STATE                                                            
009500     LABEL RECORDS ARE OMITTED                                            
009600     DATA RECORD IS CARSTATE-RECORD.                                      
009700     COPY CARSTATE.                                                       
009800                                                                          
009900*************************                                                 
010000 WORKING-STORAGE SECTION.                                                 
010100*************************                                                 
010200 01  FILLER                          PIC X(24)        VALUE               
010300     "** PROGRAM CARARCHB **".                                            
010400                                                                          
010500* ------------------ PROGRAM WORKING STORAGE -------------------*         
010600 01    WK-C-COMMON.                                                       
010700     COPY CARCMWS.                                                        
010800     COPY CARDATE.                                                        
010900                                                                          
011000 77  WK-C-JOBSTATE-NEW                PIC X(01)       VALUE "N".          
011100     88  WK-C-JOBSTATE-IS-NEW                         VALUE "Y".          
011200*                                    "Y" UNTIL THE FIRST SAVE OF          
011300*                                    THIS RUN - A210 WRITES RATHER        
011400*                                    THAN REWRITES THE CHECKPOINT         
011500*                                    WHEN THE FILE CAME UP EMPTY.         
011600                                                                          
011700 EJECT                                                                    
011800*****************                                                         
011900 LINKAGE SECTION.                                                         
012000*****************                                                         
012100 COPY CARJOBLK.                                                           
012200 EJECT                                                                    
012300****************************************************                      
012400 PROCEDURE DIVISION USING WK-C-CARJOBLK-RECORD.                           
012500****************************************************                      
012600 MAIN-MODULE.                                                             
012700    SET     UPSI-SWITCH-0       TO    OFF.                                
012800     ACCEPT WK-C-CURRENT-DATE FROM DATE.                                  
012900     PERFORM A050-COMPUTE-CCYY THRU A059-COMPUTE-CCYY-EX.                 
013000     PERFORM A100-START-JOB THRU A199-START-JOB-EX.                       
013100     IF  WK-C-CARJOBLK-ACCEPTED                                           
013200         PERFORM B000-PROCESS-CYCLE THRU B099-PROCESS-CYCLE-EX            
013300            UNTIL CARSTATE-JOB-NOT-RUNNING                                
013400     END-IF.                                                              
013500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
013700     GOBACK.                                                              
013800                                                                          
013900*---------------------------------------------------------------*         
014000*         WINDOW THE 2-DIGIT ACCEPT-FROM-DATE YEAR               *        
014100*---------------------------------------------------------------*         
014200 A050-COMPUTE-CCYY.                                                       
014300*---------------------------------------------------------------*         
014400     IF  WK-C-CURRENT-YY < 50                                             
014500         COMPUTE WK-C-CURRENT-CCYY = 2000 + WK-C-CURRENT-YY               
014600     ELSE                                                                 
014700         COMPUTE WK-C-CURRENT-CCYY = 1900 + WK-C-CURRENT-YY               
014800     END-IF.                                                              
014900                                                                          
015000 A059-COMPUTE-CCYY-EX.                                                    
015100     EXIT.                                                                
015200                                                                          
015300*---------------------------------------------------------------*         
015400 A100-START-JOB.                                                          
015500*---------------------------------------------------------------*         
015600     OPEN I-O JOB-STATE.                                                  
015700     IF  NOT WK-C-SUCCESSFUL                                              
015800         DISPLAY "CARARCHB - OPEN FILE ERROR - JOB-STATE"                 
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
016000         MOVE  "01"          TO    WK-C-CARJOBLK-RETURN-CD                
016100         PERFORM Y900-ABNORMAL-TERMINATION.                               
016200                                                                          
016300     READ JOB-STATE                                                       
016400         AT END                                                           
016500            MOVE SPACES      TO    CARSTATE-RECORD                        
016600            SET WK-C-JOBSTATE-IS-NEW TO TRUE                              
016700     END-READ.                                                            
016800                                                                          
016900     IF  CARSTATE-JOB-RUNNING                                             
017000         MOVE  "01"          TO    WK-C-CARJOBLK-RETURN-CD                
017100         MOVE  "CARARCHB - JOB ALREADY RUNNING"                           
017200                             TO    WK-C-CARJOBLK-MESSAGE                  
017300        DISPLAY "CARARCHB - JOB ALREADY RUNNING - CARRIER "               
017400                WK-C-CARJOBLK-CARRIER                                     
017500         GO TO A199-START-JOB-EX.                                         
017600                                                                          
017700     PERFORM A200-RESET-JOB-STATE.                                        
017800     MOVE    WK-C-CARJOBLK-CARRIER   TO    CARSTATE-CARRIER.              
017900     SET     CARSTATE-JOB-RUNNING    TO    TRUE.                          
018000     PERFORM A210-SAVE-JOB-STATE THRU A219-SAVE-JOB-STATE-EX.             
018100    DISPLAY "CARARCHB - JOB STARTED - CARRIER "                           
018200            WK-C-CARJOBLK-CARRIER.                                        
018300     MOVE    "00"            TO    WK-C-CARJOBLK-RETURN-CD.               
018400     MOVE    SPACES          TO    WK-C-CARJOBLK-MESSAGE.                 
018500                                                                          
018600 A199-START-JOB-EX.                                                       
018700     EXIT.                                                                
018800                                                                          
018900*---------------------------------------------------------------*         
019000 A200-RESET-JOB-STATE.                                                    
019100*---------------------------------------------------------------*         
019200     MOVE    SPACES          TO    CARSTATE-CARRIER.                      
019300     SET     CARSTATE-JOB-NOT-RUNNING  TO    TRUE.                        
019400     SET     CARSTATE-UPDATE1-OPEN     TO    TRUE.                        
019500     SET     CARSTATE-INSERT1-OPEN     TO    TRUE.                        
019600     SET     CARSTATE-UPDATE2-OPEN     TO    TRUE.                        
019700     PERFORM A210-SAVE-JOB-STATE THRU A219-SAVE-JOB-STATE-EX.             
019800                                                                          
019900*---------------------------------------------------------------*         
020000 A210-SAVE-JOB-STATE.                                                     
020100*---------------------------------------------------------------*         
020200     IF  WK-C-JOBSTATE-IS-NEW                                             
020300         WRITE CARSTATE-RECORD                                            
020400         MOVE "N"            TO    WK-C-JOBSTATE-NEW                      
020500     ELSE                                                                 
020600         REWRITE CARSTATE-RECORD                                          
020700     END-IF.                                                              
020800                                                                          
020900 A219-SAVE-JOB-STATE-EX.                                                  
021000     EXIT.                                                                
021100                                                                          
021200*---------------------------------------------------------------*         
021300*              PROCESSING CYCLE - ONE STEP PER CALL              *        
021400*---------------------------------------------------------------*         
021500 B000-PROCESS-CYCLE.                                                      
021600*---------------------------------------------------------------*         
021700     IF  CARSTATE-JOB-NOT-RUNNING                                         
021800         GO TO B099-PROCESS-CYCLE-EX.                                     
021900                                                                          
022000     IF  CARSTATE-CARRIER = SPACES                                        
022100        DISPLAY "CARARCHB - JOB STOPPED - ABNORMAL STATE -"               
022200                " CARRIER BLANK"                                          
022300         PERFORM A200-RESET-JOB-STATE                                     
022400         GO TO B099-PROCESS-CYCLE-EX.                                     
022500                                                                          
022600     EVALUATE TRUE                                                        
022700        WHEN CARSTATE-UPDATE1-OPEN                                        
022800           PERFORM C100-CALL-STEP1 THRU C199-CALL-STEP1-EX                
022900        WHEN CARSTATE-INSERT1-OPEN                                        
023000           PERFORM C200-CALL-STEP2 THRU C299-CALL-STEP2-EX                
023100        WHEN CARSTATE-UPDATE2-OPEN                                        
023200           PERFORM C300-CALL-STEP3 THRU C399-CALL-STEP3-EX                
023300        WHEN OTHER                                                        
023400           PERFORM C400-CALL-STEP4 THRU C499-CALL-STEP4-EX                
023500     END-EVALUATE.                                                        
023600                                                                          
023700 B099-PROCESS-CYCLE-EX.                                                   
023800     EXIT.                                                                
023900                                                                          
024000*---------------------------------------------------------------*         
024100 C100-CALL-STEP1.                                                         
024200*---------------------------------------------------------------*         
024300     MOVE    CARSTATE-CARRIER   TO    WK-C-CARSTEP-CARRIER.               
024400     MOVE    SPACES             TO    WK-C-CARSTEP-ERROR-CD.              
024500     MOVE    ZERO               TO    WK-C-CARSTEP-COUNT.                 
024600     CALL    "CARUPD1"    USING WK-C-CARSTEP-RECORD.                      
024700     IF  NOT WK-C-CARSTEP-NO-ERROR                                        
024800         DISPLAY "CARARCHB - STEP 1 ERROR - "                             
024900                 WK-C-CARSTEP-ERROR-CD                                    
025000         PERFORM A200-RESET-JOB-STATE                                     
025100         GO TO C199-CALL-STEP1-EX.                                        
025200                                                                          
025300     DISPLAY "CARARCHB - STEP 1 RECORDS UPDATED = "                       
025400             WK-C-CARSTEP-COUNT " AS OF " WK-C-CURRENT-CCYY "-"           
025500             WK-C-CURRENT-MM "-" WK-C-CURRENT-DD.                         
025600     IF  WK-C-CARSTEP-COUNT = ZERO                                        
025700         SET     CARSTATE-UPDATE1-DONE   TO    TRUE                       
025800         PERFORM A210-SAVE-JOB-STATE THRU A219-SAVE-JOB-STATE-EX          
025900     END-IF.                                                              
026000                                                                          
026100 C199-CALL-STEP1-EX.                                                      
026200     EXIT.                                                                
026300                                                                          
026400*---------------------------------------------------------------*         
026500 C200-CALL-STEP2.                                                         
026600*---------------------------------------------------------------*         
026700     MOVE    CARSTATE-CARRIER   TO    WK-C-CARSTEP-CARRIER.               
026800     MOVE    SPACES             TO    WK-C-CARSTEP-ERROR-CD.              
026900     MOVE    ZERO               TO    WK-C-CARSTEP-COUNT.                 
027000     CALL    "CARHST1"    USING WK-C-CARSTEP-RECORD.                      
027100     IF  NOT WK-C-CARSTEP-NO-ERROR                                        
027200         DISPLAY "CARARCHB - STEP 2 ERROR - "                             
027300                 WK-C-CARSTEP-ERROR-CD                                    
027400         PERFORM A200-RESET-JOB-STATE                                     
027500         GO TO C299-CALL-STEP2-EX.                                        
027600                                                                          
027700     DISPLAY "CARARCHB - STEP 2 RECORDS INSERTED = "                      
027800             WK-C-CARSTEP-COUNT " AS OF " WK-C-CURRENT-CCYY "-"           
027900             WK-C-CURRENT-MM "-" WK-C-CURRENT-DD.                         
028000     SET     CARSTATE-INSERT1-DONE  TO    TRUE.                           
028100     PERFORM A210-SAVE-JOB-STATE THRU A219-SAVE-JOB-STATE-EX.             
028200                                                                          
028300 C299-CALL-STEP2-EX.                                                      
028400     EXIT.                                                                
028500                                                                          
028600*---------------------------------------------------------------*         
028700 C300-CALL-STEP3.                                                         
028800*---------------------------------------------------------------*         
028900     MOVE    CARSTATE-CARRIER   TO    WK-C-CARSTEP-CARRIER.               
029000     MOVE    SPACES             TO    WK-C-CARSTEP-ERROR-CD.              
029100     MOVE    ZERO               TO    WK-C-CARSTEP-COUNT.                 
029200     CALL    "CARUPD2"    USING WK-C-CARSTEP-RECORD.                      
029300     IF  NOT WK-C-CARSTEP-NO-ERROR                                        
029400         DISPLAY "CARARCHB - STEP 3 ERROR - "                             
029500                 WK-C-CARSTEP-ERROR-CD                                    
029600         PERFORM A200-RESET-JOB-STATE                                     
029700         GO TO C399-CALL-STEP3-EX.                                        
029800                                                                          
029900     DISPLAY "CARARCHB - STEP 3 RECORDS UPDATED = "                       
030000             WK-C-CARSTEP-COUNT " AS OF " WK-C-CURRENT-CCYY "-"           
030100             WK-C-CURRENT-MM "-" WK-C-CURRENT-DD.                         
030200     IF  WK-C-CARSTEP-COUNT = ZERO                                        
030300         SET     CARSTATE-UPDATE2-DONE   TO    TRUE                       
030400         PERFORM A210-SAVE-JOB-STATE THRU A219-SAVE-JOB-STATE-EX          
030500     END-IF.                                                              
030600                                                                          
030700 C399-CALL-STEP3-EX.                                                      
030800     EXIT.                                                                
030900                                                                          
031000*---------------------------------------------------------------*         
031100 C400-CALL-STEP4.                                                         
031200*---------------------------------------------------------------*         
031300     MOVE    CARSTATE-CARRIER   TO    WK-C-CARSTEP-CARRIER.               
031400     MOVE    SPACES             TO    WK-C-CARSTEP-ERROR-CD.              
031500     MOVE    ZERO               TO    WK-C-CARSTEP-COUNT.                 
031600     CALL    "CARHST2"    USING WK-C-CARSTEP-RECORD.                      
031700     IF  NOT WK-C-CARSTEP-NO-ERROR                                        
031800         DISPLAY "CARARCHB - STEP 4 ERROR - "                             
031900                 WK-C-CARSTEP-ERROR-CD                                    
032000         PERFORM A200-RESET-JOB-STATE                                     
032100         GO TO C499-CALL-STEP4-EX.                                        
032200                                                                          
032300     DISPLAY "CARARCHB - STEP 4 RECORDS INSERTED = "                      
032400             WK-C-CARSTEP-COUNT " AS OF " WK-C-CURRENT-CCYY "-"           
032500             WK-C-CURRENT-MM "-" WK-C-CURRENT-DD.                         
032600    DISPLAY "CARARCHB - JOB COMPLETE - CARRIER " CARSTATE-CARRIER.        
032700     PERFORM A200-RESET-JOB-STATE.                                        
032800                                                                          
032900 C499-CALL-STEP4-EX.                                                      
033000     EXIT.                                                                
033100                                                                          
033200*---------------------------------------------------------------*         
033300*                   PROGRAM SUBROUTINE                          *         
033400*---------------------------------------------------------------*         
033500 Y900-ABNORMAL-TERMINATION.                                               
033600    SET     UPSI-SWITCH-0       TO    ON.                                 
033700     PERFORM A200-RESET-JOB-STATE.                                        
033800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
033900        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
034000     GOBACK.                                                              
034100                                                                          
034200 Z000-END-PROGRAM-ROUTINE.                                                
034300     CLOSE JOB-STATE.                                                     
034400     IF  NOT WK-C-SUCCESSFUL                                              
034500         DISPLAY "CARARCHB - CLOSE FILE ERROR - JOB-STATE"                
034600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
034700     END-IF.                                                              
034800                                                                          
034900 Z999-END-PROGRAM-ROUTINE-EX.                                             
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300************** END OF PROGRAM SOURCE -  CARARCHB ***************          
035400******************************************************************        
