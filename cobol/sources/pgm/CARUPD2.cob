000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     CARUPD2.                                                 
000500 AUTHOR.         R T WOON.                                                
000600 INSTALLATION.   ACCENTURE AS400 DEVELOPMENT CENTRE.                      
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CARRIER DATA - RESTRICTED.                               
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE FOR STEP 3 OF THE CARRIER ARCHIVAL         
001200*               BATCH.  MARKS DATASET2 RECORDS FOR THE CALLING            
001300*               CARRIER INACTIVE ("I"/"SWW") WHEN THE SAME GROUP          
001400*               ID IS TERMINATED ("T") ON DATASET1 FOR THE SAME           
001500*               CARRIER.  DATASET1 IS RE-READ FRESH EACH CALL, SO         
001600*               THIS STEP SEES STATUS VALUES AS STEP 1 LEFT THEM.         
001700*               BOUNDED AT WK-N-CHUNK-LIMIT RECORDS PER CALL -            
001800*               CARARCHB RE-CALLS THIS ROUTINE EVERY CYCLE UNTIL          
001900*               IT REPORTS ZERO MARKED.                                   
002000*                                                                         
002100*=================================================================        
002200* HISTORY OF MODIFICATION:                                                
002300*=================================================================        
002400* TAG     INIT   DATE       DESCRIPTION                                   
002500*------- ------ ---------- ------------------------------------*          
002600* CAB0004 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH - INITIAL            
002700*                           - VERSION.  DATASET1 CROSS-REFERENCE          
002800*                           - TABLE BUILT IN WORKING STORAGE.             
002900* CAB0017 TMPHLW 02/11/1991 - TABLE SEARCH MOVED TO SERIAL SEARCH         
003000*                           - OVER AN INDEXED TABLE - FORMERLY A          
003100*                           - NESTED READ OF DATASET1 PER DATASET2        
003200*                           - RECORD, WHICH DID NOT SCALE.                
003300* CAB0025 TMPJSK 19/06/1998 - Y2K REMEDIATION - NO DATE FIELDS            
003400*                           - HELD BY THIS ROUTINE REQUIRED               
003500*                           - WINDOWING.                                  
003600* CAB0047 ACNRJR 17/09/2011 - RECOMPILE ONLY - NO LOGIC CHANGE -          
003700*                           - AFTER THE CARMSTR COPYBOOK REBUILD.         
003800* CAB0048 ACNESQ 09/08/2021 - REMOVE UNUSED SPECIAL-NAMES CLASS/          
003900*                           - UPSI-0 CLAUSES - NEITHER WAS EVER           
004000*                           - TESTED OR SET, AND THIS CALLED STEP         
004100*                           - HAS NO ABEND PATH OF ITS OWN TO             
004200*                           - SIGNAL.                                     
004300*-----------------------------------------------------------------        
004400 EJECT                                                                    
004500**********************                                                    
004600 ENVIRONMENT DIVISION.                                                    
004700**********************                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-AS400.                                             
005000 OBJECT-COMPUTER.  IBM-AS400.                                             
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT DATASET1 ASSIGN TO CARDS1                                     
005500            ORGANIZATION      IS SEQUENTIAL                               
005600            FILE STATUS       IS WK-C-FILE-STATUS.                        
005700     SELECT DATASET2 ASSIGN TO CARDS2                                     
005800            ORGANIZATION      IS SEQUENTIAL                               
005900            FILE STATUS       IS WK-C-FILE-STATUS.                        
006000                                                                          
006100***************                                                           
006200 DATA DIVISION.                                                           
006300***************                                                           
006400 FILE SECTION.                                                            
006500**************                                                            
006600 FD  DATASET1                                                             
006700     LABEL RECORDS ARE OMITTED                                            
006800     DATA RECORD IS DS1-RECORD.                                           
006900     COPY CARMSTR REPLACING ==CARMSTR== BY ==DS1==.                       
007000                                                                          
007100 FD  DATASET2                                                             
007200     LABEL RECORDS ARE OMITTED                                            
007300     DATA RECORD IS DS2-RECORD.                                           
007400     COPY CARMSTR REPLACING ==CARMSTR== BY ==DS2==.                       
007500                                                                          
007600*************************                                                 
007700 WORKING-STORAGE SECTION.                                                 
007800*************************                                                 
007900 01  FILLER                          PIC X(24)        VALUE               
008000     "** PROGRAM CARUPD2 **".                                             
008100                                                                          
008200* ------------------ PROGRAM WORKING STORAGE -------------------*         
008300 01    WK-C-COMMON.                                                       
008400     COPY CARCMWS.                                                        
008500     COPY CARDATE.                                                        
008600                                                                          
008700 77  WK-N-XREF-MAX                   PIC 9(06) COMP   VALUE 2000.         
008800*                                    MAXIMUM DATASET1 TERMINATED          
008900*                                    ENTRIES HELD FOR ONE CARRIER.        
009000                                                                          
009100* -------------- DATASET1 CROSS-REFERENCE TABLE -----------------*        
009200 01  WK-T-XREF-TABLE.                                                     
009300     05  WK-T-XREF-ENTRY  OCCURS 2000 TIMES                               
009400                          INDEXED BY WK-X-XREF-IDX.                       
009500         10  WK-T-XREF-GROUP-ID      PIC 9(10).                           
009600                                                                          
009700 EJECT                                                                    
009800*****************                                                         
009900 LINKAGE SECTION.                                                         
010000*****************                                                         
010100 COPY CARSTEP.                                                            
010200 EJECT                                                                    
010300*********************************************************                 
010400 PROCEDURE DIVISION USING WK-C-CARSTEP-RECORD.                            
010500*********************************************************                 
010600 MAIN-MODULE.                                                             
010700                                                                          
010800     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.                     
010900     IF  WK-C-CARSTEP-NO-ERROR                                            
011000         PERFORM A500-LOAD-DATASET1-XREF                                  
011100            THRU A599-LOAD-DATASET1-XREF-EX                               
011200         PERFORM B000-MARK-ELIGIBLE-RECORDS                               
011300            THRU B099-MARK-ELIGIBLE-RECORDS-EX                            
011400     END-IF.                                                              
011500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011600        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011700     GOBACK.                                                              
011800                                                                          
011900*---------------------------------------------------------------*         
012000 A000-OPEN-FILES.                                                         
012100*---------------------------------------------------------------*         
012200     OPEN INPUT DATASET1.                                                 
012300     IF  NOT WK-C-SUCCESSFUL                                              
012400         DISPLAY "CARUPD2 - OPEN FILE ERROR - DATASET1"                   
012500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
012600         MOVE "DATASET1"     TO    WK-C-CARSTEP-FILE                      
012700         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
012800         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
012900         MOVE "CARUPD2"      TO    WK-C-CARSTEP-ERROR-CD                  
013000         GO TO A099-OPEN-FILES-EX.                                        
013100                                                                          
013200     OPEN I-O DATASET2.                                                   
013300     IF  NOT WK-C-SUCCESSFUL                                              
013400         DISPLAY "CARUPD2 - OPEN FILE ERROR - DATASET2"                   
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
013600         MOVE "DATASET2"     TO    WK-C-CARSTEP-FILE                      
013700         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
013800         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
013900         MOVE "CARUPD2"      TO    WK-C-CARSTEP-ERROR-CD                  
014000         GO TO A099-OPEN-FILES-EX.                                        
014100                                                                          
014200 A099-OPEN-FILES-EX.                                                      
014300     EXIT.                                                                
014400                                                                          
014500*---------------------------------------------------------------*         
014600*         BUILD TABLE OF DATASET1 TERMINATED GROUP-IDS           *        
014700*---------------------------------------------------------------*         
014800 A500-LOAD-DATASET1-XREF.                                                 
014900*---------------------------------------------------------------*         
015000     MOVE ZERO TO WK-N-TABLE-COUNT.                                       
015100     PERFORM A510-READ-DATASET1 THRU A519-READ-DATASET1-EX.               
015200     PERFORM A520-BUILD-XREF-ENTRY THRU A529-BUILD-XREF-ENTRY-EX          
015300        UNTIL WK-C-END-OF-FILE.                                           
015400                                                                          
015500 A599-LOAD-DATASET1-XREF-EX.                                              
015600     EXIT.                                                                
015700                                                                          
015800*---------------------------------------------------------------*         
015900 A510-READ-DATASET1.                                                      
016000*---------------------------------------------------------------*         
016100     READ DATASET1                                                        
016200         AT END                                                           
016300            CONTINUE                                                      
016400     END-READ.                                                            
016500                                                                          
016600 A519-READ-DATASET1-EX.                                                   
016700     EXIT.                                                                
016800                                                                          
016900*---------------------------------------------------------------*         
017000 A520-BUILD-XREF-ENTRY.                                                   
017100*---------------------------------------------------------------*         
017200     IF  DS1-STATUS = "T"                                                 
017300         AND DS1-CARRIER = WK-C-CARSTEP-CARRIER                           
017400         AND WK-N-TABLE-COUNT < WK-N-XREF-MAX                             
017500         ADD 1                   TO    WK-N-TABLE-COUNT                   
017600         SET WK-X-XREF-IDX       TO    WK-N-TABLE-COUNT                   
017700         MOVE DS1-GROUP-ID       TO                                       
017800              WK-T-XREF-GROUP-ID (WK-X-XREF-IDX)                          
017900     END-IF.                                                              
018000     PERFORM A510-READ-DATASET1 THRU A519-READ-DATASET1-EX.               
018100                                                                          
018200 A529-BUILD-XREF-ENTRY-EX.                                                
018300     EXIT.                                                                
018400                                                                          
018500*---------------------------------------------------------------*         
018600*         SCAN DATASET2 AND MARK ELIGIBLE RECORDS                *        
018700*---------------------------------------------------------------*         
018800 B000-MARK-ELIGIBLE-RECORDS.                                              
018900*---------------------------------------------------------------*         
019000     MOVE ZERO TO WK-N-RECORD-COUNT.                                      
019100     PERFORM B010-READ-DATASET2 THRU B019-READ-DATASET2-EX.               
019200     PERFORM B100-EVALUATE-RECORD THRU B199-EVALUATE-RECORD-EX            
019300        UNTIL WK-C-END-OF-FILE                                            
019400           OR WK-N-RECORD-COUNT = WK-N-CHUNK-LIMIT.                       
019500     MOVE WK-N-RECORD-COUNT  TO    WK-C-CARSTEP-COUNT.                    
019600                                                                          
019700 B099-MARK-ELIGIBLE-RECORDS-EX.                                           
019800     EXIT.                                                                
019900                                                                          
020000*---------------------------------------------------------------*         
020100 B010-READ-DATASET2.                                                      
020200*---------------------------------------------------------------*         
020300     READ DATASET2                                                        
020400         AT END                                                           
020500            CONTINUE                                                      
020600     END-READ.                                                            
020700                                                                          
020800 B019-READ-DATASET2-EX.                                                   
020900     EXIT.                                                                
021000                                                                          
021100*---------------------------------------------------------------*         
021200 B100-EVALUATE-RECORD.                                                    
021300*---------------------------------------------------------------*         
021400     IF  DS2-CARRIER = WK-C-CARSTEP-CARRIER                               
021500         AND DS2-STATUS NOT = "I"                                         
021600         SET WK-X-XREF-IDX TO 1                                           
021700         SEARCH WK-T-XREF-ENTRY                                           
021800             AT END                                                       
021900                CONTINUE                                                  
022000             WHEN WK-T-XREF-GROUP-ID (WK-X-XREF-IDX) =                    
022100                  DS2-GROUP-ID                                            
022200                PERFORM B200-MARK-RECORD THRU B299-MARK-RECORD-EX         
022300         END-SEARCH                                                       
022400     END-IF.                                                              
022500     PERFORM B010-READ-DATASET2 THRU B019-READ-DATASET2-EX.               
022600                                                                          
022700 B199-EVALUATE-RECORD-EX.                                                 
022800     EXIT.                                                                
022900                                                                          
023000*---------------------------------------------------------------*         
023100 B200-MARK-RECORD.                                                        
023200*---------------------------------------------------------------*         
023300     MOVE "I"                TO    DS2-STATUS.                            
023400     MOVE "SWW"               TO    DS2-PROGRAM-NAME.                     
023500     REWRITE DS2-RECORD.                                                  
023600     IF  NOT WK-C-SUCCESSFUL                                              
023700         DISPLAY "CARUPD2 - REWRITE FILE ERROR - DATASET2"                
023800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
023900         MOVE "DATASET2"     TO    WK-C-CARSTEP-FILE                      
024000         MOVE "REWRITE"      TO    WK-C-CARSTEP-MODE                      
024100         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
024200         MOVE "CARUPD2"      TO    WK-C-CARSTEP-ERROR-CD                  
024300     ELSE                                                                 
024400         ADD 1               TO    WK-N-RECORD-COUNT                      
024500     END-IF.                                                              
024600                                                                          
024700 B299-MARK-RECORD-EX.                                                     
024800     EXIT.                                                                
024900                                                                          
025000*---------------------------------------------------------------*         
025100 Z000-END-PROGRAM-ROUTINE.                                                
025200*---------------------------------------------------------------*         
025300     CLOSE DATASET1.                                                      
025400     CLOSE DATASET2.                                                      
025500                                                                          
025600 Z999-END-PROGRAM-ROUTINE-EX.                                             
025700     EXIT.                                                                
025800                                                                          
025900******************************************************************        
026000*************** END OF PROGRAM SOURCE -  CARUPD2 ****************         
026100******************************************************************        
