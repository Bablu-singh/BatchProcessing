000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     CARHST2.                                                 
000500 AUTHOR.         R T WOON.                                                
000600 INSTALLATION.   ACCENTURE AS400 DEVELOPMENT CENTRE.                      
000700 DATE-WRITTEN.   14 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CARRIER DATA - RESTRICTED.                               
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE FOR STEP 4 OF THE CARRIER ARCHIVAL         
001200*               BATCH.  COPIES EVERY DATASET2 RECORD STAMPED BY           
001300*               THIS SUITE (PROGRAM-NAME "SWW") ONTO THE DATASET2         
001400*               HISTORY FILE, REGARDLESS OF CARRIER.  RUNS TO             
001500*               COMPLETION IN ONE CALL - NOT CHUNKED.  THIS IS THE        
001600*               LAST STEP OF THE CYCLE - CARARCHB RESETS THE JOB          
001700*               ONCE THIS ROUTINE RETURNS.                                
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* TAG     INIT   DATE       DESCRIPTION                                   
002300*------- ------ ---------- ------------------------------------*          
002400* CAB0005 ACNRTW 14/03/1989 - CARRIER ARCHIVAL BATCH - INITIAL            
002500*                           - VERSION.                                    
002600* CAB0018 TMPHLW 02/11/1991 - HISTORY FILE OPENED EXTEND RATHER           
002700*                           - THAN OUTPUT SO REPEAT CALLS APPEND          
002800*                           - INSTEAD OF OVERWRITING PRIOR CYCLES.        
002900* CAB0026 TMPJSK 19/06/1998 - Y2K REMEDIATION - NO DATE FIELDS            
003000*                           - HELD BY THIS ROUTINE REQUIRED               
003100*                           - WINDOWING.                                  
003200* CAB0048 ACNRJR 17/09/2011 - RECOMPILE ONLY - NO LOGIC CHANGE -          
003300*                           - AFTER THE CARMSTR COPYBOOK REBUILD.         
003400* CAB0019 ACNESQ 09/08/2021 - REMOVE UNUSED SPECIAL-NAMES CLASS/          
003500*                           - UPSI-0 CLAUSES - NEITHER WAS EVER           
003600*                           - TESTED OR SET, AND THIS CALLED STEP         
003700*                           - HAS NO ABEND PATH OF ITS OWN TO             
003800*                           - SIGNAL.                                     
003900*-----------------------------------------------------------------        
004000 EJECT                                                                    
004100**********************                                                    
004200 ENVIRONMENT DIVISION.                                                    
004300**********************                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-AS400.                                             
004600 OBJECT-COMPUTER.  IBM-AS400.                                             
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT DATASET2 ASSIGN TO CARDS2                                     
005100            ORGANIZATION      IS SEQUENTIAL                               
005200            FILE STATUS       IS WK-C-FILE-STATUS.                        
005300     SELECT DATASET2-HISTORY ASSIGN TO CARDH2                             
005400            ORGANIZATION      IS SEQUENTIAL                               
005500            FILE STATUS       IS WK-C-FILE-STATUS.                        
005600                                                                          
005700***************                                                           
005800 DATA DIVISION.                                                           
005900***************                                                           
006000 FILE SECTION.                                                            
006100**************                                                            
006200 FD  DATASET2                                                             
006300     LABEL RECORDS ARE OMITTED                                            
006400     DATA RECORD IS DS2-RECORD.                                           
006500     COPY CARMSTR REPLACING ==CARMSTR== BY ==DS2==.                       
006600                                                                          
006700 FD  DATASET2-HISTORY                                                     
006800     LABEL RECORDS ARE OMITTED                                            
006900     DATA RECORD IS H2-RECORD.                                            
007000     COPY CARMSTR REPLACING ==CARMSTR== BY ==H2==.                        
007100                                                                          
007200*************************                                                 
007300 WORKING-STORAGE SECTION.                                                 
007400*************************                                                 
007500 01  FILLER                          PIC X(24)        VALUE               
007600     "** PROGRAM CARHST2 **".                                             
007700                                                                          
007800* ------------------ PROGRAM WORKING STORAGE -------------------*         
007900 01    WK-C-COMMON.                                                       
008000     COPY CARCMWS.                                                        
008100     COPY CARDATE.                                                        
008200                                                                          
008300 EJECT                                                                    
008400*****************                                                         
008500 LINKAGE SECTION.                                                         
008600*****************                                                         
008700 COPY CARSTEP.                                                            
008800 EJECT                                                                    
008900*********************************************************                 
009000 PROCEDURE DIVISION USING WK-C-CARSTEP-RECORD.                            
009100*********************************************************                 
009200 MAIN-MODULE.                                                             
009300                                                                          
009400     PERFORM A000-OPEN-FILES THRU A099-OPEN-FILES-EX.                     
009500     IF  WK-C-CARSTEP-NO-ERROR                                            
009600         PERFORM B000-COPY-STAMPED-RECORDS                                
009700            THRU B099-COPY-STAMPED-RECORDS-EX                             
009800     END-IF.                                                              
009900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
010100     GOBACK.                                                              
010200                                                                          
010300*---------------------------------------------------------------*         
010400 A000-OPEN-FILES.                                                         
010500*---------------------------------------------------------------*         
010600     OPEN INPUT  DATASET2.                                                
010700     IF  NOT WK-C-SUCCESSFUL                                              
010800         DISPLAY "CARHST2 - OPEN FILE ERROR - DATASET2"                   
010900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
011000         MOVE "DATASET2"     TO    WK-C-CARSTEP-FILE                      
011100         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
011200         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
011300         MOVE "CARHST2"      TO    WK-C-CARSTEP-ERROR-CD                  
011400         GO TO A099-OPEN-FILES-EX.                                        
011500                                                                          
011600     OPEN EXTEND DATASET2-HISTORY.                                        
011700     IF  NOT WK-C-SUCCESSFUL                                              
011800         DISPLAY "CARHST2 - OPEN FILE ERROR - DATASET2-HISTORY"           
011900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
012000         MOVE "DS2HIST"      TO    WK-C-CARSTEP-FILE                      
012100         MOVE "OPEN"         TO    WK-C-CARSTEP-MODE                      
012200         MOVE WK-C-FILE-STATUS TO  WK-C-CARSTEP-FS                        
012300         MOVE "CARHST2"      TO    WK-C-CARSTEP-ERROR-CD                  
012400         GO TO A099-OPEN-FILES-EX.                                        
012500                                                                          
012600 A099-OPEN-FILES-EX.                                                      
012700     EXIT.                                                                
012800                                                                          
012900*---------------------------------------------------------------*         
013000*         COPY EVERY "SWW"-STAMPED RECORD TO HISTORY             *        
013100*---------------------------------------------------------------*         
013200 B000-COPY-STAMPED-RECORDS.                                               
013300*---------------------------------------------------------------*         
013400     MOVE ZERO TO WK-N-RECORD-COUNT.                                      
013500     PERFORM B010-READ-DATASET2 THRU B019-READ-DATASET2-EX.               
013600     PERFORM B100-EVALUATE-RECORD THRU B199-EVALUATE-RECORD-EX            
013700        UNTIL WK-C-END-OF-FILE.                                           
013800     MOVE WK-N-RECORD-COUNT  TO    WK-C-CARSTEP-COUNT.                    
013900                                                                          
014000 B099-COPY-STAMPED-RECORDS-EX.                                            
014100     EXIT.                                                                
014200                                                                          
014300*---------------------------------------------------------------*         
014400 B010-READ-DATASET2.                                                      
014500*---------------------------------------------------------------*         
014600     READ DATASET2                                                        
014700         AT END                                                           
014800            CONTINUE                                                      
014900     END-READ.                                                            
015000                                                                          
015100 B019-READ-DATASET2-EX.                                                   
015200     EXIT.                                                                
015300                                                                          
015400*---------------------------------------------------------------*         
015500 B100-EVALUATE-RECORD.                                                    
015600*---------------------------------------------------------------*         
015700     IF  DS2-PROGRAM-NAME = "SWW"                                         
015800         MOVE DS2-RECORD     TO    H2-RECORD                              
015900         WRITE H2-RECORD                                                  
016000         IF  NOT WK-C-SUCCESSFUL                                          
016100             DISPLAY "CARHST2 - WRITE FILE ERROR - DS2HIST"               
016200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
016300             MOVE "DS2HIST"  TO    WK-C-CARSTEP-FILE                      
016400             MOVE "WRITE"    TO    WK-C-CARSTEP-MODE                      
016500             MOVE WK-C-FILE-STATUS TO WK-C-CARSTEP-FS                     
016600             MOVE "CARHST2"  TO    WK-C-CARSTEP-ERROR-CD                  
016700         ELSE                                                             
016800             ADD 1           TO    WK-N-RECORD-COUNT                      
016900         END-IF                                                           
017000     END-IF.                                                              
017100     PERFORM B010-READ-DATASET2 THRU B019-READ-DATASET2-EX.               
017200                                                                          
017300 B199-EVALUATE-RECORD-EX.                                                 
017400     EXIT.                                                                
017500                                                                          
017600*---------------------------------------------------------------*         
017700 Z000-END-PROGRAM-ROUTINE.                                                
017800*---------------------------------------------------------------*         
017900     CLOSE DATASET2.                                                      
018000     CLOSE DATASET2-HISTORY.                                              
018100                                                                          
018200 Z999-END-PROGRAM-ROUTINE-EX.                                             
018300     EXIT.                                                                
018400                                                                          
018500******************************************************************        
018600*************** END OF PROGRAM SOURCE -  CARHST2 ****************         
018700******************************************************************        
